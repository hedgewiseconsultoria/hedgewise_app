000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EXTRATO INTELIGENTE - HEDGEWISE                  *
000500* PROGRAMA    : EXTL1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL LOTE DE MOVIMIENTOS BANCARIOS YA          *
000800*             : CLASIFICADOS (TIPO/NATUREZA) QUE EL APLICATIVO   *
000900*             : HEDGEWISE DEJA LISTO EN TRANLOTE, VALIDA CADA    *
001000*             : TRANSACAO, ACUMULA OS TOTAIS (SALDO LIQUIDO,     *
001100*             : PESSOAL, EMPRESARIAL), GRAVA O EXTRATO           *
001200*             : DELIMITADO POR PONTO-E-VIRGULA E IMPRIME O       *
001300*             : RESUMO DO LOTE.                                  *
001400* ARCHIVOS    : TRANLOTE=E, EXTRATOS=S, RESUMOLT=S               *
001500* ACCION (ES) : P=PROCESAR                                       *
001600* INSTALADO   : 14/03/2024                                       *
001700* BPM/RATIONAL: 241190                                           *
001800* NOMBRE      : EXTRATO INTELIGENTE - LOTE DE MOVIMIENTOS        *
001900* DESCRIPCION : VALIDACION, ACUMULACION Y EXTRATO                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     EXTL1C01.
002300 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.   HEDGEWISE - CENTRO DE COMPUTO.
002500 DATE-WRITTEN.   14/03/2024.
002600 DATE-COMPILED.  14/03/2024.
002700 SECURITY.       CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO
002800                 DE PROCESAMIENTO POR LOTES DE HEDGEWISE. PROHIBIDA
002900                 SU DIVULGACION A TERCEROS SIN AUTORIZACION.
003000*----------------------------------------------------------------*
003100* HISTORIAL DE CAMBIOS                                           *
003200*----------------------------------------------------------------*
003300* 14/03/2024 PEDR 241190  CREACION DEL PROGRAMA. LOTE DE          241190
003400*                         EXTRATO INTELIGENTE PARA HEDGEWISE,     241190
003500*                         SUSTITUYE LA CLASIFICACAO MANUAL        241190
003600*                         ANTERIOR; A TRANSACAO JA LLEGA          241190
003700*                         CLASIFICADA (TIPO/NATUREZA) EN          241190
003800*                         TRANLOTE, ESTE PROGRAMA SOLO LA VALIDA. 241190
003900* 02/04/2024 PEDR 241205  SE AGREGA LA VALIDACION DE CONSISTENCIA 241205
004000*                         ENTRE TR-TIPO Y EL SIGNO DE TR-VALOR    241205
004100*                         (REGLA 5), PEDIDO POR AUDITORIA.        241205
004200* 19/06/2024 JORH 241318  SE AGREGA LA VERIFICACION DE BALANCO    241318
004300*                         (SALDO = PESSOAL + EMPRESARIAL) Y LA    241318
004400*                         LINEA "TOTALS OUT OF BALANCE" CUANDO    241318
004500*                         NO CIERRA.                             241318
004600* 11/09/1998 PEDR 198044  REVISION DE CAMPOS DE FECHA PARA EL     198044
004700*                         CAMBIO DE SIGLO (AÑO 2000); SE CONFIRMA 198044
004800*                         QUE WKS-DATA-ANO YA MANEJA 4 POSICIONES 198044
004900*                         Y NO REQUIERE AJUSTE.                  198044
005000* 03/11/2011 LMCH 201187  SE AJUSTA LA MASCARA WS-MASCARA-VALOR   201187
005100*                         PARA NO PERDER EL SIGNO EN SALDOS       201187
005200*                         NEGATIVOS GRANDES.                     201187
005300* 08/01/2024 JORH 240033  SE DOCUMENTAN LOS 88 DE TR-TIPO Y       240033
005400*                         TR-NATUREZA USADOS POR EL VALIDADOR.    240033
005500* 27/05/2024 PEDR 241260  AJUSTE AL RECUO DE ESPACIOS FINALES DE  241260
005600*                         TR-DESCRICAO/TR-CATEGORIA SIN USAR      241260
005700*                         FUNCIONES INTRINSECAS (NORMA DEL        241260
005800*                         CENTRO DE COMPUTO PARA ESTE LENGUAJE).  241260
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01               IS  TOP-OF-FORM
006400     CLASS DIGITOS     IS  '0' THRU '9'
006500     UPSI-0            IS  WS-0 ON  STATUS IS WS-TRACO-ATIVO
006600                                OFF STATUS IS WS-TRACO-INATIVO.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANLOTE ASSIGN TO TRANLOTE
007000            ORGANIZATION  IS SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-TRANLOTE
007300                             FSE-TRANLOTE.
007400
007500     SELECT EXTRATOS ASSIGN TO EXTRATOS
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            ACCESS        IS SEQUENTIAL
007800            FILE STATUS   IS FS-EXTRATOS
007900                             FSE-EXTRATOS.
008000
008100     SELECT RESUMOLT ASSIGN TO RESUMOLT
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            ACCESS        IS SEQUENTIAL
008400            FILE STATUS   IS FS-RESUMOLT
008500                             FSE-RESUMOLT.
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008950******************************************************************
009000*    LOTE DE MOVIMIENTOS BANCARIOS YA CLASIFICADOS (ENTRADA).
009100 FD  TRANLOTE
009200     LABEL RECORD IS STANDARD
009300     RECORDING MODE IS F.
009400     COPY TRLOTE.
009500*    EXTRATO DELIMITADO POR PONTO-E-VIRGULA (SAIDA, FORMATO CSV).
009600 FD  EXTRATOS
009700     LABEL RECORD IS OMITTED
009800     RECORDING MODE IS V.
009900 01  REG-EXTRATO.
009950     03  RE-LINHA                     PIC X(74).
009970     03  FILLER                       PIC X(06).
010100*    RESUMO IMPRESO DO LOTE (SAIDA).
010200 FD  RESUMOLT
010300     LABEL RECORD IS OMITTED
010400     RECORDING MODE IS V.
010500 01  REG-RESUMO.
010550     03  RR-LINHA                     PIC X(74).
010580     03  FILLER                       PIC X(06).
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     02  WKS-STATUS.
011300*       LOTE DE MOVIMIENTOS CLASIFICADOS.
011400         04  FS-TRANLOTE           PIC 9(02) VALUE ZEROES.
011500         04  FSE-TRANLOTE.
011600             08  FSE-RETURN-1       PIC S9(4) COMP-5 VALUE 0.
011700             08  FSE-FUNCTION-1     PIC S9(4) COMP-5 VALUE 0.
011800             08  FSE-FEEDBACK-1     PIC S9(4) COMP-5 VALUE 0.
011900*       EXTRATO DELIMITADO DE SAIDA.
012000         04  FS-EXTRATOS           PIC 9(02) VALUE ZEROES.
012100         04  FSE-EXTRATOS.
012200             08  FSE-RETURN-2       PIC S9(4) COMP-5 VALUE 0.
012300             08  FSE-FUNCTION-2     PIC S9(4) COMP-5 VALUE 0.
012400             08  FSE-FEEDBACK-2     PIC S9(4) COMP-5 VALUE 0.
012500*       RESUMO IMPRESO DO LOTE.
012600         04  FS-RESUMOLT           PIC 9(02) VALUE ZEROES.
012700         04  FSE-RESUMOLT.
012800             08  FSE-RETURN-3       PIC S9(4) COMP-5 VALUE 0.
012900             08  FSE-FUNCTION-3     PIC S9(4) COMP-5 VALUE 0.
013000             08  FSE-FEEDBACK-3     PIC S9(4) COMP-5 VALUE 0.
013020     02  FILLER                    PIC X(04) VALUE SPACES.
013100 01  WKS-CAMPOS-DEBD1R00.
013200     03  PROGRAMA                  PIC X(08) VALUE SPACES.
013300     03  ARCHIVO                   PIC X(08) VALUE SPACES.
013400     03  ACCION                    PIC X(04) VALUE SPACES.
013500     03  LLAVE                     PIC X(20) VALUE SPACES.
013520     03  FILLER                    PIC X(04) VALUE SPACES.
013600******************************************************************
013700*           CHAVES DE FIM DE ARQUIVO E SITUACAO DO LOTE          *
013800******************************************************************
013900 01  WKS-CHAVES.
014000     03  WKS-CHAVE-FIM              PIC X(01) VALUE 'N'.
014100         88  FIM-TRANLOTE                      VALUE 'S'.
014200         88  NAO-FIM-TRANLOTE                  VALUE 'N'.
014300     03  WKS-CHAVE-VALIDA           PIC X(01) VALUE 'S'.
014400         88  WS-TRANSACAO-VALIDA                VALUE 'S'.
014500         88  WS-TRANSACAO-INVALIDA               VALUE 'N'.
014600     03  WKS-CHAVE-BALANCO          PIC X(01) VALUE 'S'.
014700         88  WS-LOTE-BALANCEADO                 VALUE 'S'.
014800         88  WS-FORA-DE-BALANCO                  VALUE 'N'.
014820     03  FILLER                     PIC X(01) VALUE SPACES.
014900******************************************************************
015000*                 CONTADORES DO LOTE (BINARIOS)                 *
015100******************************************************************
015200 01  WKS-CONTADORES         COMP.
015300     03  WS-CNT-LIDOS             PIC 9(05) VALUE ZEROES.
015400     03  WS-CNT-ACEITOS           PIC 9(05) VALUE ZEROES.
015500     03  WS-CNT-REJEIT            PIC 9(05) VALUE ZEROES.
015600     03  WS-TRIM-TAM              PIC 9(02) VALUE ZEROES.
015700     03  WS-TAM-DESCRICAO         PIC 9(02) VALUE ZEROES.
015800     03  WS-TAM-CATEGORIA         PIC 9(02) VALUE ZEROES.
015820     03  FILLER                   PIC 9(02) VALUE ZEROES.
015900******************************************************************
016000*              TOTAIS EMPACOTADOS DO LOTE (COMP-3)               *
016100******************************************************************
016200 01  WKS-TOTAIS.
016300     03  WS-SALDO-LIQUIDO         PIC S9(09)V99 COMP-3 VALUE ZEROES.
016400     03  WS-TOT-PESSOAL           PIC S9(09)V99 COMP-3 VALUE ZEROES.
016500     03  WS-TOT-EMPRES            PIC S9(09)V99 COMP-3 VALUE ZEROES.
016600     03  WS-SOMA-PARCIAL          PIC S9(09)V99 COMP-3 VALUE ZEROES.
016620     03  FILLER                   PIC X(04) VALUE SPACES.
016700******************************************************************
016800*            AREAS DE TRABALHO PARA MONTAGEM DE LINHAS           *
016900******************************************************************
017000 01  WKS-AREA-REJEICAO.
017100     03  WS-MOTIVO-REJEICAO       PIC X(40) VALUE SPACES.
017200     03  WS-MASCARA-CONTADOR      PIC ZZ,ZZ9 VALUE ZEROES.
017220     03  FILLER                   PIC X(04) VALUE SPACES.
017300 01  WKS-AREA-VALOR.
017400     03  WS-VALOR-ABS             PIC S9(07)V99 VALUE ZEROES.
017500     03  WS-VALOR-ABS-R REDEFINES WS-VALOR-ABS.
017600         05  WS-VALOR-ABS-INT     PIC 9(07).
017700         05  WS-VALOR-ABS-DEC     PIC 9(02).
017800     03  WS-VALOR-EDITADO         PIC -9999999.99.
017900     03  WS-MASCARA-VALOR         PIC ZZZ,ZZZ,ZZ9.99-.
017920     03  FILLER                   PIC X(04) VALUE SPACES.
018000 01  WKS-AREA-TRIM.
018100     03  WS-DESCRICAO-TRIM        PIC X(30) VALUE SPACES.
018200     03  WS-CATEGORIA-TRIM        PIC X(15) VALUE SPACES.
018300     03  WS-TRIM-CAMPO            PIC X(30) VALUE SPACES.
018320     03  FILLER                   PIC X(04) VALUE SPACES.
018400 01  WKS-DATA-SISTEMA.
018500     03  WS-DATA-SISTEMA          PIC 9(08) VALUE ZEROES.
018600     03  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
018700         05  WS-DATA-SIS-ANO      PIC 9(04).
018800         05  WS-DATA-SIS-MES      PIC 9(02).
018900         05  WS-DATA-SIS-DIA      PIC 9(02).
018920     03  FILLER                   PIC X(02) VALUE SPACES.
019000 01  WKS-HORA-SISTEMA.
019100     03  WS-HORA-SISTEMA          PIC 9(08).
019200     03  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
019300         05  WS-HORA-SIS-HH       PIC 9(02).
019400         05  WS-HORA-SIS-MM       PIC 9(02).
019500         05  WS-HORA-SIS-SS       PIC 9(02).
019600         05  WS-HORA-SIS-CENT     PIC 9(02).
019620     03  FILLER                   PIC X(02) VALUE SPACES.
019700 01  WKS-LINHA-MONTADA           PIC X(80) VALUE SPACES.
020000******************************************************************
020100*                 LITERAIS E CONSTANTES DO LOTE                 *
020200******************************************************************
020300 01  WKS-LITERAIS.
020400     03  WS-CABECALHO-EXTRATO.
020500         05  FILLER               PIC X(47) VALUE
020600             'DATA;DESCRICAO;VALOR;TIPO;CATEGORIA;NATUREZA'.
020700         05  FILLER               PIC X(33) VALUE SPACES.
020800     03  WS-TITULO-RESUMO.
020900         05  FILLER               PIC X(49) VALUE
021000             'HEDGEWISE - EXTRATO INTELIGENTE - RESUMO DO LOTE'.
021100         05  FILLER               PIC X(31) VALUE SPACES.
021200     03  WS-LINHA-SEPARADORA.
021300         05  FILLER               PIC X(50) VALUE ALL '-'.
021400         05  FILLER               PIC X(30) VALUE SPACES.
021500     03  WS-MSG-DESBALANCO.
021600         05  FILLER               PIC X(23) VALUE
021700             'TOTALS OUT OF BALANCE'.
021800         05  FILLER               PIC X(57) VALUE SPACES.
021900     03  WS-MSG-FIM.
022000         05  FILLER               PIC X(19) VALUE
022100             'FIM DO PROCESSAMENTO'.
022200         05  FILLER               PIC X(61) VALUE SPACES.
022300 PROCEDURE DIVISION.
022400******************************************************************
022500*               S E C C I O N    P R I N C I P A L
022600******************************************************************
022700 000-MAIN SECTION.
022800     PERFORM 100-ABRIR-ARQUIVOS THRU 100-ABRIR-ARQUIVOS-E
022900     PERFORM 200-PROCESSA-LOTE  THRU 200-PROCESSA-LOTE-E
023000             UNTIL FIM-TRANLOTE
023100     PERFORM 700-GRAVAR-RESUMO  THRU 700-GRAVAR-RESUMO-E
023200     PERFORM 800-FINALIZAR      THRU 800-FINALIZAR-E
023300     STOP RUN.
023400 000-MAIN-E. EXIT.
023500
023600******************************************************************
023700*   ABERTURA DOS ARQUIVOS DO LOTE E GRAVACAO DO CABECALHO        *
023800******************************************************************
023900 100-ABRIR-ARQUIVOS SECTION.
024000     MOVE 'EXTL1C01' TO PROGRAMA
024100     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD
024150     ACCEPT WS-HORA-SISTEMA FROM TIME
024200     OPEN INPUT  TRANLOTE
024300          OUTPUT EXTRATOS RESUMOLT
024400     IF FS-TRANLOTE NOT EQUAL 0
024500        MOVE 'OPEN'      TO ACCION
024600        MOVE SPACES      TO LLAVE
024700        MOVE 'TRANLOTE'  TO ARCHIVO
024800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024900                              FS-TRANLOTE, FSE-TRANLOTE
025000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANLOTE <<<'
025100                UPON CONSOLE
025200        MOVE 91 TO RETURN-CODE
025300        STOP RUN
025400     END-IF
025500     IF FS-EXTRATOS NOT EQUAL 0
025600        MOVE 'OPEN'      TO ACCION
025700        MOVE SPACES      TO LLAVE
025800        MOVE 'EXTRATOS'  TO ARCHIVO
025900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026000                              FS-EXTRATOS, FSE-EXTRATOS
026100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR EXTRATOS <<<'
026200                UPON CONSOLE
026300        MOVE 91 TO RETURN-CODE
026400        STOP RUN
026500     END-IF
026600     IF FS-RESUMOLT NOT EQUAL 0
026700        MOVE 'OPEN'      TO ACCION
026800        MOVE SPACES      TO LLAVE
026900        MOVE 'RESUMOLT'  TO ARCHIVO
027000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027100                              FS-RESUMOLT, FSE-RESUMOLT
027200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR RESUMOLT <<<'
027300                UPON CONSOLE
027400        MOVE 91 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700     MOVE WS-CABECALHO-EXTRATO TO RE-LINHA
027800     WRITE REG-EXTRATO
027900     IF WS-TRACO-ATIVO
028000        DISPLAY 'TRACE: CABECALHO DO EXTRATO GRAVADO' UPON CONSOLE
028100     END-IF
028200     PERFORM 210-LER-TRANSACAO THRU 210-LER-TRANSACAO-E.
028300 100-ABRIR-ARQUIVOS-E. EXIT.
028400
028500******************************************************************
028600*   LOOP PRINCIPAL: LE, VALIDA, ACUMULA/REJEITA E GRAVA           *
028700******************************************************************
028800 200-PROCESSA-LOTE SECTION.
028900     PERFORM 300-VALIDAR-TRANSACAO THRU 300-VALIDAR-TRANSACAO-E
029000     IF WS-TRANSACAO-VALIDA
029100        PERFORM 400-ACUMULAR-TOTAIS THRU 400-ACUMULAR-TOTAIS-E
029200        PERFORM 500-GRAVAR-EXTRATO  THRU 500-GRAVAR-EXTRATO-E
029300     ELSE
029400        PERFORM 600-GRAVAR-REJEICAO THRU 600-GRAVAR-REJEICAO-E
029500     END-IF
029600     PERFORM 210-LER-TRANSACAO THRU 210-LER-TRANSACAO-E.
029700 200-PROCESSA-LOTE-E. EXIT.
029800
029900******************************************************************
030000*   LEITURA DE UM REGISTRO DO LOTE, COM CONTROLE DE FIM          *
030100******************************************************************
030200 210-LER-TRANSACAO SECTION.
030300     READ TRANLOTE
030400         AT END
030500             MOVE 'S' TO WKS-CHAVE-FIM
030600             GO TO 210-LER-TRANSACAO-E
030700     END-READ
030800     IF FS-TRANLOTE NOT EQUAL 0 AND 10
030900        MOVE 'READ'      TO ACCION
031000        MOVE SPACES      TO LLAVE
031100        MOVE 'TRANLOTE'  TO ARCHIVO
031200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031300                              FS-TRANLOTE, FSE-TRANLOTE
031400     END-IF
031500     ADD 1 TO WS-CNT-LIDOS.
031600 210-LER-TRANSACAO-E. EXIT.
031700
031800******************************************************************
031900*   VALIDADOR DA TRANSACAO (UNIDADE TRADUZIVEL "TRANSACTION       *
032000*   VALIDATOR"). NAO FAZ I/O PROPRIO, SO CLASSIFICA O REGISTRO.   *
032100*   REGRAS 1 A 5 DO CONTRATO HEDGEWISE, NESTA ORDEM (A PRIMEIRA   *
032200*   FALHA ENCONTRADA E A QUE VAI PARA O RELATORIO).               *
032300******************************************************************
032400 300-VALIDAR-TRANSACAO SECTION.
032500     MOVE 'S' TO WKS-CHAVE-VALIDA
032600     IF TR-DATA EQUAL SPACES
032700        MOVE 'N' TO WKS-CHAVE-VALIDA
032800        MOVE 'DATA EM BRANCO' TO WS-MOTIVO-REJEICAO
033000        GO TO 300-VALIDAR-TRANSACAO-E
033100     END-IF
033200     IF TR-DESCRICAO EQUAL SPACES
033300        MOVE 'N' TO WKS-CHAVE-VALIDA
033400        MOVE 'DESCRICAO EM BRANCO' TO WS-MOTIVO-REJEICAO
033500        GO TO 300-VALIDAR-TRANSACAO-E
033600     END-IF
033700     IF NOT TR-TIPO-VALIDO
033800        MOVE 'N' TO WKS-CHAVE-VALIDA
033900        MOVE 'TIPO INVALIDO' TO WS-MOTIVO-REJEICAO
034000        GO TO 300-VALIDAR-TRANSACAO-E
034100     END-IF
034200     IF NOT TR-NATUREZA-VALIDA
034300        MOVE 'N' TO WKS-CHAVE-VALIDA
034400        MOVE 'NATUREZA INVALIDA' TO WS-MOTIVO-REJEICAO
034500        GO TO 300-VALIDAR-TRANSACAO-E
034600     END-IF
034700     IF TR-TIPO-RECEITA AND TR-VALOR NOT GREATER THAN ZERO
034800        MOVE 'N' TO WKS-CHAVE-VALIDA
034900        MOVE 'VALOR INCONSISTENTE COM TIPO RECEITA' TO
035000            WS-MOTIVO-REJEICAO
035100        GO TO 300-VALIDAR-TRANSACAO-E
035200     END-IF
035300     IF TR-TIPO-DESPESA AND TR-VALOR NOT LESS THAN ZERO
035400        MOVE 'N' TO WKS-CHAVE-VALIDA
035500        MOVE 'VALOR INCONSISTENTE COM TIPO DESPESA' TO
035600            WS-MOTIVO-REJEICAO
035700        GO TO 300-VALIDAR-TRANSACAO-E
035800     END-IF.
035900 300-VALIDAR-TRANSACAO-E. EXIT.
036000
036100******************************************************************
036200*   ACUMULADOR DE TOTAIS (UNIDADE "TOTALS ACCUMULATOR / POSTING   *
036300*   ENGINE"). SO EXECUTA PARA TRANSACAO VALIDA.                   *
036400******************************************************************
036500 400-ACUMULAR-TOTAIS SECTION.
036600     ADD 1        TO WS-CNT-ACEITOS
036700     ADD TR-VALOR TO WS-SALDO-LIQUIDO
036800     IF TR-NATUREZA-PESSOAL
036900        ADD TR-VALOR TO WS-TOT-PESSOAL
037000     ELSE
037100        ADD TR-VALOR TO WS-TOT-EMPRES
037200     END-IF.
037300 400-ACUMULAR-TOTAIS-E. EXIT.
037400
037500******************************************************************
037600*   GRAVADOR DO EXTRATO (UNIDADE "EXTRACT WRITER"). MONTA A       *
037700*   LINHA DELIMITADA POR PONTO-E-VIRGULA E ESCREVE EM EXTRATOS.   *
037800******************************************************************
037900 500-GRAVAR-EXTRATO SECTION.
038000     MOVE TR-DESCRICAO TO WS-TRIM-CAMPO
038100     MOVE 30 TO WS-TRIM-TAM
038200     PERFORM 860-RECUA-POSICAO THRU 860-RECUA-POSICAO-E
038300             UNTIL WS-TRIM-TAM EQUAL ZERO
038400                OR WS-TRIM-CAMPO(WS-TRIM-TAM:1) NOT EQUAL SPACE
038500     MOVE SPACES TO WS-DESCRICAO-TRIM
038600     IF WS-TRIM-TAM GREATER THAN ZERO
038700        MOVE WS-TRIM-CAMPO(1:WS-TRIM-TAM) TO WS-DESCRICAO-TRIM
038800     END-IF
038900     MOVE TR-CATEGORIA TO WS-TRIM-CAMPO
039000     MOVE 15 TO WS-TRIM-TAM
039100     PERFORM 860-RECUA-POSICAO THRU 860-RECUA-POSICAO-E
039200             UNTIL WS-TRIM-TAM EQUAL ZERO
039300                OR WS-TRIM-CAMPO(WS-TRIM-TAM:1) NOT EQUAL SPACE
039400     MOVE SPACES TO WS-CATEGORIA-TRIM
039500     IF WS-TRIM-TAM GREATER THAN ZERO
039600        MOVE WS-TRIM-CAMPO(1:WS-TRIM-TAM) TO WS-CATEGORIA-TRIM
039700     END-IF
039800     MOVE TR-VALOR TO WS-VALOR-EDITADO
039900     MOVE SPACES TO WKS-LINHA-MONTADA
040000     STRING TR-DATA            DELIMITED BY SIZE
040100            ';'                DELIMITED BY SIZE
040200            WS-DESCRICAO-TRIM  DELIMITED BY SIZE
040300            ';'                DELIMITED BY SIZE
040400            WS-VALOR-EDITADO   DELIMITED BY SIZE
040500            ';'                DELIMITED BY SIZE
040600            TR-TIPO            DELIMITED BY SIZE
040700            ';'                DELIMITED BY SIZE
040800            WS-CATEGORIA-TRIM  DELIMITED BY SIZE
040900            ';'                DELIMITED BY SIZE
041000            TR-NATUREZA        DELIMITED BY SIZE
041100       INTO WKS-LINHA-MONTADA
041200     END-STRING
041300     MOVE WKS-LINHA-MONTADA TO RE-LINHA
041400     WRITE REG-EXTRATO.
041500 500-GRAVAR-EXTRATO-E. EXIT.
041600
041700******************************************************************
041800*   RECUO DE POSICAO PARA O TRIM MANUAL (SEM FUNCTION TRIM,       *
041900*   NORMA DO CENTRO DE COMPUTO). CHAMADO PELO 500 E PELO 600.     *
042000******************************************************************
042100 860-RECUA-POSICAO SECTION.
042200     SUBTRACT 1 FROM WS-TRIM-TAM.
042300 860-RECUA-POSICAO-E. EXIT.
042400
042500******************************************************************
042600*   GRAVADOR DA LINHA DE REJEICAO NO RELATORIO, EM LINHA, NA      *
042700*   HORA EM QUE A TRANSACAO E REJEITADA (SEM ESPERAR O FIM).      *
042800******************************************************************
042900 600-GRAVAR-REJEICAO SECTION.
043000     ADD 1 TO WS-CNT-REJEIT
043100     MOVE WS-CNT-LIDOS TO WS-MASCARA-CONTADOR
043200     MOVE SPACES TO WKS-LINHA-MONTADA
043300     STRING 'REJECTED RECORD ' DELIMITED BY SIZE
043400            WS-MASCARA-CONTADOR DELIMITED BY SIZE
043500            ' REASON: '        DELIMITED BY SIZE
043600            WS-MOTIVO-REJEICAO DELIMITED BY SIZE
043700       INTO WKS-LINHA-MONTADA
043800     END-STRING
043900     MOVE WKS-LINHA-MONTADA TO RR-LINHA
044000     WRITE REG-RESUMO.
044100 600-GRAVAR-REJEICAO-E. EXIT.
044200
044300******************************************************************
044400*   RELATOR DE RESUMO (UNIDADE "SUMMARY REPORT BUILDER"). SO      *
044500*   EXECUTA UMA VEZ, NO FIM DO LOTE, APOS A ULTIMA LEITURA.       *
044600******************************************************************
044700 700-GRAVAR-RESUMO SECTION.
044800     MOVE WS-TITULO-RESUMO    TO RR-LINHA
044900     WRITE REG-RESUMO
045000     MOVE WS-LINHA-SEPARADORA TO RR-LINHA
045100     WRITE REG-RESUMO
045200     PERFORM 710-VERIFICA-BALANCO THRU 710-VERIFICA-BALANCO-E
045300     MOVE SPACES TO WKS-LINHA-MONTADA
045400     MOVE WS-CNT-LIDOS TO WS-MASCARA-CONTADOR
045500     STRING 'REGISTROS LIDOS      :    ' DELIMITED BY SIZE
045600            WS-MASCARA-CONTADOR           DELIMITED BY SIZE
045700       INTO WKS-LINHA-MONTADA
045800     END-STRING
045900     MOVE WKS-LINHA-MONTADA TO RR-LINHA
046000     WRITE REG-RESUMO
046100     MOVE SPACES TO WKS-LINHA-MONTADA
046200     MOVE WS-CNT-ACEITOS TO WS-MASCARA-CONTADOR
046300     STRING 'REGISTROS ACEITOS    :    ' DELIMITED BY SIZE
046400            WS-MASCARA-CONTADOR           DELIMITED BY SIZE
046500       INTO WKS-LINHA-MONTADA
046600     END-STRING
046700     MOVE WKS-LINHA-MONTADA TO RR-LINHA
046800     WRITE REG-RESUMO
046900     MOVE SPACES TO WKS-LINHA-MONTADA
047000     MOVE WS-CNT-REJEIT TO WS-MASCARA-CONTADOR
047100     STRING 'REGISTROS REJEITADOS :    ' DELIMITED BY SIZE
047200            WS-MASCARA-CONTADOR           DELIMITED BY SIZE
047300       INTO WKS-LINHA-MONTADA
047400     END-STRING
047500     MOVE WKS-LINHA-MONTADA TO RR-LINHA
047600     WRITE REG-RESUMO
047700     MOVE WS-SALDO-LIQUIDO TO WS-MASCARA-VALOR
047800     MOVE SPACES TO WKS-LINHA-MONTADA
047900     STRING 'SALDO LIQUIDO        : ' DELIMITED BY SIZE
048000            WS-MASCARA-VALOR          DELIMITED BY SIZE
048100       INTO WKS-LINHA-MONTADA
048200     END-STRING
048300     MOVE WKS-LINHA-MONTADA TO RR-LINHA
048400     WRITE REG-RESUMO
048500     MOVE WS-TOT-PESSOAL TO WS-MASCARA-VALOR
048600     MOVE SPACES TO WKS-LINHA-MONTADA
048700     STRING 'TOTAL PESSOAL        : ' DELIMITED BY SIZE
048800            WS-MASCARA-VALOR          DELIMITED BY SIZE
048900       INTO WKS-LINHA-MONTADA
049000     END-STRING
049100     MOVE WKS-LINHA-MONTADA TO RR-LINHA
049200     WRITE REG-RESUMO
049300     MOVE WS-TOT-EMPRES TO WS-MASCARA-VALOR
049400     MOVE SPACES TO WKS-LINHA-MONTADA
049500     STRING 'TOTAL EMPRESARIAL    : ' DELIMITED BY SIZE
049600            WS-MASCARA-VALOR          DELIMITED BY SIZE
049700       INTO WKS-LINHA-MONTADA
049800     END-STRING
049900     MOVE WKS-LINHA-MONTADA TO RR-LINHA
050000     WRITE REG-RESUMO
050100     IF WS-FORA-DE-BALANCO
050200        MOVE WS-MSG-DESBALANCO TO RR-LINHA
050300        WRITE REG-RESUMO
050400     END-IF
050500     MOVE WS-MSG-FIM TO RR-LINHA
050600     WRITE REG-RESUMO.
050700 700-GRAVAR-RESUMO-E. EXIT.
050800
050900******************************************************************
051000*   CONFERE O INVARIANTE SALDO = PESSOAL + EMPRESARIAL. ESTE      *
051100*   CONTROLE FOI PEDIDO PELA AUDITORIA, PARA GARANTIR QUE OS      *
051200*   TOTAIS DO RESUMO SEMPRE FECHEM ENTRE SI ANTES DE LIBERAR O    *
051300*   LOTE PARA CONSULTA.                                           *
051400******************************************************************
051500 710-VERIFICA-BALANCO SECTION.
051600     MOVE 'S' TO WKS-CHAVE-BALANCO
051700     COMPUTE WS-SOMA-PARCIAL = WS-TOT-PESSOAL + WS-TOT-EMPRES
051800     IF WS-SOMA-PARCIAL NOT EQUAL WS-SALDO-LIQUIDO
051900        MOVE 'N' TO WKS-CHAVE-BALANCO
052000     END-IF.
052100 710-VERIFICA-BALANCO-E. EXIT.
052200
052300******************************************************************
052400*   FECHAMENTO DOS ARQUIVOS E ENCERRAMENTO DO LOTE.               *
052500******************************************************************
052600 800-FINALIZAR SECTION.
052700     CLOSE TRANLOTE EXTRATOS RESUMOLT
052800     IF WS-TRACO-ATIVO
052900        DISPLAY 'TRACE: LOTE ENCERRADO, REGISTROS LIDOS = '
053000                WS-CNT-LIDOS UPON CONSOLE
053100     END-IF.
053200 800-FINALIZAR-E. EXIT.
