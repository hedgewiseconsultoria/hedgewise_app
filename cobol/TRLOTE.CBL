000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EXTRATO INTELIGENTE - HEDGEWISE                  *
000500* COPY BOOK   : TRLOTE                                           *
000600* TIPO        : LAYOUT DE ARCHIVO                                *
000700* DESCRIPCION : DESCRIBE EL REGISTRO DEL LOTE DE MOVIMIENTOS     *
000800*             : BANCARIOS YA CLASIFICADOS (RECEITA/DESPESA,      *
000900*             : PESSOAL/EMPRESARIAL) QUE EL APLICATIVO HEDGEWISE *
001000*             : ENTREGA COMO INSUMO AL LOTE DE EXTRATO.          *
001100*             : LA CLASIFICACION (TIPO/NATUREZA) YA VIENE HECHA, *
001200*             : ESTE PROGRAMA SOLO LA VALIDA.                    *
001300* USADO POR   : EXTL1C01 (FD TRANLOTE)                           *
001400* LONGITUD    : 067 BYTES, SIN FILLER DE RELLENO (CONTRATO       *
001500*             : FIJO IMPUESTO POR EL SISTEMA ORIGEN)             *
001600* BPM/RATIONAL: 241190                                           *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* HISTORIAL DE CAMBIOS                                           *
002000*----------------------------------------------------------------*
002100* 14/03/2024 PEDR 241190  CREACION DEL COPY PARA EL LOTE DE       241190
002200*                         EXTRATO INTELIGENTE.                   241190
002300* 02/04/2024 PEDR 241205  SE AGREGA DESGLOSE TR-DATA-R PARA LA    241205
002400*                         VALIDACION DE FECHA POR COMPONENTES.    241205
002500* 19/06/2024 JORH 241318  SE DOCUMENTAN LOS 88 DE TR-TIPO Y       241318
002600*                         TR-NATUREZA QUE USA EL VALIDADOR.      241318
002700*----------------------------------------------------------------*
002800 01  REG-TRAN-LOTE.
002900*    FECHA DEL MOVIMIENTO, TEXTO DD/MM/AAAA TAL COMO LLEGA
003000*    CLASIFICADO; NO SE RECALCULA, SOLO SE VALIDA QUE NO VENGA
003100*    EN BLANCO (REGLA 1 DEL VALIDADOR).
003200     03  TR-DATA                      PIC X(10).
003300     03  TR-DATA-R REDEFINES TR-DATA.
003400         05  TR-DATA-DIA               PIC X(02).
003500         05  FILLER                    PIC X(01).
003600         05  TR-DATA-MES               PIC X(02).
003700         05  FILLER                    PIC X(01).
003800         05  TR-DATA-ANO               PIC X(04).
003900*    DESCRICAO LIVRE DO MOVIMENTO (REGLA 2 DEL VALIDADOR: NO
004000*    PUEDE VENIR EN BLANCO).
004100     03  TR-DESCRICAO                  PIC X(30).
004200*    VALOR EM REAIS, SIGNO AL FINAL SEPARADO. POSITIVO = ENTRA,
004300*    NEGATIVO = SALE. EL SIGNO DEBE SER CONSISTENTE CON TR-TIPO
004400*    (REGLA 5 DEL VALIDADOR, VER 300-VALIDAR-TRANSACAO EN
004500*    EXTL1C01).
004600     03  TR-VALOR                      PIC S9(07)V99
004700                                        SIGN IS TRAILING
004800                                             SEPARATE CHARACTER.
004900*    TIPO DE MOVIMIENTO: R=RECEITA, D=DESPESA. CUALQUIER OTRO
005000*    VALOR ES INVALIDO (REGLA 3 DEL VALIDADOR).
005100     03  TR-TIPO                       PIC X(01).
005200         88  TR-TIPO-RECEITA                    VALUE 'R'.
005300         88  TR-TIPO-DESPESA                     VALUE 'D'.
005400         88  TR-TIPO-VALIDO                      VALUE 'R' 'D'.
005500*    CATEGORIA INFORMATIVA (ALIMENTACAO, SERVICOS, ETC); NO SE
005600*    VALIDA CONTRA NINGUNA TABLA, SOLO SE TRANSPORTA AL EXTRATO.
005700     03  TR-CATEGORIA                  PIC X(15).
005800*    NATUREZA: P=PESSOAL, E=EMPRESARIAL. CUALQUIER OTRO VALOR
005900*    ES INVALIDO (REGLA 4 DEL VALIDADOR).
006000     03  TR-NATUREZA                   PIC X(01).
006100         88  TR-NATUREZA-PESSOAL                 VALUE 'P'.
006200         88  TR-NATUREZA-EMPRESARIAL              VALUE 'E'.
006300         88  TR-NATUREZA-VALIDA                   VALUE 'P' 'E'.
